000010******************************************************************
000020* FECHA       : 14/08/1991                                       *
000030* PROGRAMADOR : ERICK RAMIREZ DIVAS (PEDR)                       *
000040* APLICACION  : MESA DE VALORES - ANALITICA DE NEGOCIACION       *
000050* PROGRAMA    : MACROSS1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CORRE LA ESTRATEGIA DE CRUCE DE MEDIAS MOVILES   *
000080*             : (RAPIDA/LENTA, SMA O EMA) BARRA POR BARRA SOBRE  *
000090*             : UNA CUENTA SIMULADA DE UN SOLO INSTRUMENTO,      *
000100*             : GRABA CADA COMPRA/VENTA Y LA CURVA DE CAPITAL,   *
000110*             : Y AL FINAL CALCULA EL REPORTE DE RENDIMIENTO     *
000120*             : (RETORNO, DRAWDOWN, SHARPE, GANADAS/PERDIDAS).   *
000130* ARCHIVOS    : BARDLY=ENTRADA, TRDOUT=SALIDA, EQCURV=SALIDA,    *
000140*             : EQREPT=SALIDA (IMPRESO)                          *
000150* ACCION (ES) : C=CORRER BACKTEST COMPLETO PARA UN SIMBOLO
000160* PROGRAMA(S) : NO APLICA                                        *
000170* INSTALADO   : 14/08/1991                                       *
000180* BPM/RATIONAL: 114455                                           *
000190* NOMBRE      : BACKTEST CRUCE DE MEDIAS                         *
000200******************************************************************
000210*              H I S T O R I A L   D E   C A M B I O S           *
000220******************************************************************
000230* 14/08/1991 PEDR CR-0001  CREACION INICIAL DEL PROGRAMA          CR0001
000240* 02/03/1992 PEDR CR-0014  SE AGREGA VALIDACION DE COSTO VS       CR0014
000250*                          EFECTIVO DISPONIBLE ANTES DE COMPRAR  *
000260* 19/11/1992 RAMC CR-0027  CORRECCION EN EL CALCULO DE LA MEDIA   CR0027
000270*                          EXPONENCIAL, LA SEMILLA NO TOMABA LOS
000280*                          PRIMEROS N CIERRES                    *
000290* 07/05/1993 PEDR CR-0039  SE AGREGA CURVA DE CAPITAL POR BARRA   CR0039
000300* 22/09/1994 RAMC CR-0048  SE AGREGA CALCULO DE MAXIMO DRAWDOWN   CR0048
000310* 11/01/1995 PEDR CR-0055  SE AGREGA RACHA MAXIMA DE PERDIDAS     CR0055
000320*                          CONSECUTIVAS AL REPORTE FINAL         *
000330* 30/06/1996 RAMC CR-0063  SE AGREGA FACTOR DE GANANCIA Y TASA    CR0063
000340*                          DE ACIERTO AL REPORTE                 *
000350* 04/02/1998 PEDR CR-0071  SE AGREGA INDICE SHARPE ANUALIZADO     CR0071
000360* 18/12/1998 PEDR CR-0079  AJUSTE DE SIGLO (Y2K) - LOS CAMPOS DE  CR0079
000370*                          FECHA AAAAMMDD YA VENIAN CON 4 DIGITOS
000380*                          DE ANIO, SE REVISARON LAS COMPARACIONES
000390*                          DE RANGO DE FECHA DEL FILTRO DE BARRAS
000400* 09/03/1999 RAMC CR-0083  PRUEBAS DE REGRESION POST Y2K, SIN     CR0083
000410*                          HALLAZGOS ADICIONALES                 *
000420* 25/08/2001 EEDR CR-0102  SE PERMITE CAPITAL INICIAL Y PERIODOS  CR0102
000430*                          RAPIDO/LENTO POR PARAMETRO EN SYSIN
000440* 30/05/2003 EEDR CR-0109  SE AGREGA RETORNO ANUALIZADO           CR0109
000450* 17/07/2006 EEDR CR-0118  SE AGREGA VALIDACION DE BARRAS COMO    CR0118
000460*                          EN EL CARGADOR DE PRECIOS, SE RECHAZAN
000470*                          BARRAS NO NUMERICAS O CON CIERRE CERO
000480* 09/11/2009 EEDR CR-0127  EL TAMANO DE POSICION Y SU COSTO SE    CR0127
000490*                          ARRASTRABAN CON SOLO 2 DECIMALES Y EL
000500*                          REDONDEO SE ACUMULABA BARRA TRAS BARRA
000510*                          MIENTRAS LA POSICION PERMANECIA ABIERTA.
000520*                          SE AMPLIAN WKS-TAMANO/WKS-POSICION/
000530*                          WKS-COSTO/WKS-PRODUCTO A 4 DECIMALES Y
000540*                          EL REDONDEO A 2 DECIMALES SE APLICA SOLO
000550*                          AL GRABAR TRDOUT/EQCURV Y AL ACTUALIZAR
000560*                          EL EFECTIVO DE LA CUENTA
000570******************************************************************
000580 IDENTIFICATION DIVISION.
000590 PROGRAM-ID.    MACROSS1.
000600 AUTHOR.        ERICK RAMIREZ DIVAS.
000610 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MESA DE VALORES.
000620 DATE-WRITTEN.  08/14/1991.
000630 DATE-COMPILED.
000640 SECURITY.      USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
000650 ENVIRONMENT DIVISION.
000660 CONFIGURATION SECTION.
000670 SPECIAL-NAMES.
000680     C01 IS TOP-OF-FORM
000690     CLASS CLASE-NUMERICA   IS '0' THRU '9'
000700     UPSI-0 IS WKS-SWITCH-PRUEBAS.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730     SELECT PARMIN ASSIGN TO PARMIN
000740            ORGANIZATION  IS SEQUENTIAL
000750            ACCESS        IS SEQUENTIAL
000760            FILE STATUS   IS FS-PARMIN.
000770
000780     SELECT BARDLY ASSIGN TO BARDLY
000790            ORGANIZATION  IS SEQUENTIAL
000800            ACCESS        IS SEQUENTIAL
000810            FILE STATUS   IS FS-BARDLY.
000820
000830     SELECT TRDOUT ASSIGN TO TRDOUT
000840            ORGANIZATION  IS SEQUENTIAL
000850            ACCESS        IS SEQUENTIAL
000860            FILE STATUS   IS FS-TRDOUT.
000870
000880     SELECT EQCURV ASSIGN TO EQCURV
000890            ORGANIZATION  IS SEQUENTIAL
000900            ACCESS        IS SEQUENTIAL
000910            FILE STATUS   IS FS-EQCURV.
000920
000930     SELECT EQREPT ASSIGN TO EQREPT
000940            ORGANIZATION  IS SEQUENTIAL
000950            ACCESS        IS SEQUENTIAL
000960            FILE STATUS   IS FS-EQREPT.
000970
000980 DATA DIVISION.
000990 FILE SECTION.
001000******************************************************************
001010*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001020******************************************************************
001030*   TARJETA DE PARAMETROS DE LA CORRIDA (SYSIN)
001040 FD  PARMIN
001050     LABEL RECORD IS STANDARD.
001060 01  REG-PARMIN.
001070     02  PRM-SIMBOLO              PIC X(08).
001080     02  PRM-CAPITAL-INIC         PIC 9(09)V99.
001090     02  PRM-PERIODO-RAPIDO       PIC 9(03).
001100     02  PRM-PERIODO-LENTO        PIC 9(03).
001110     02  PRM-TIPO-MEDIA           PIC X(01).
001120     02  PRM-FECHA-INI            PIC 9(08).
001130     02  PRM-FECHA-FIN            PIC 9(08).
001140     02  FILLER                   PIC X(38).
001150*   BARRA DIARIA DE PRECIOS DEL SIMBOLO A PROCESAR
001160 FD  BARDLY
001170     LABEL RECORD IS STANDARD.
001180     COPY BARDLY1.
001190*   COMPRAS Y VENTAS EJECUTADAS POR LA ESTRATEGIA
001200 FD  TRDOUT
001210     LABEL RECORD IS STANDARD.
001220     COPY TRDOUT1.
001230*   CURVA DE CAPITAL, UN REGISTRO POR BARRA PROCESADA
001240 FD  EQCURV
001250     LABEL RECORD IS STANDARD.
001260     COPY EQCURV1.
001270*   REPORTE IMPRESO DE RENDIMIENTO DEL BACKTEST
001280 FD  EQREPT
001290     LABEL RECORD IS STANDARD.
001300 01  REG-EQREPT                   PIC X(80).
001310
001320 WORKING-STORAGE SECTION.
001330******************************************************************
001340*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
001350******************************************************************
001360 01  WKS-STATUS-ARCHIVOS.
001370     02  FS-PARMIN                PIC 9(02) VALUE ZEROES.
001380     02  FS-BARDLY                PIC 9(02) VALUE ZEROES.
001390     02  FS-TRDOUT                PIC 9(02) VALUE ZEROES.
001400     02  FS-EQCURV                PIC 9(02) VALUE ZEROES.
001410     02  FS-EQREPT                PIC 9(02) VALUE ZEROES.
001420     02  FILLER                   PIC X(04) VALUE SPACES.
001430
001440 77  WKS-SWITCH-PRUEBAS           PIC X(01) VALUE 'N'.
001450 77  WKS-TOTAL-LEIDAS             PIC 9(07) COMP VALUE ZERO.
001460 77  WKS-TOTAL-RECHAZADAS         PIC 9(07) COMP VALUE ZERO.
001470 77  WKS-TOTAL-ACEPTADAS          PIC 9(07) COMP VALUE ZERO.
001480
001490******************************************************************
001500*              PARAMETROS DE CORRIDA (SYSIN)                     *
001510******************************************************************
001520 01  WKS-PARAMETROS.
001530     02  PARM-SIMBOLO             PIC X(08) VALUE SPACES.
001540     02  PARM-CAPITAL-INIC        PIC 9(09)V99 VALUE ZEROS.
001550     02  PARM-PERIODO-RAPIDO      PIC 9(03) VALUE ZEROS.
001560     02  PARM-PERIODO-LENTO       PIC 9(03) VALUE ZEROS.
001570     02  PARM-TIPO-MEDIA          PIC X(01) VALUE SPACE.
001580     02  PARM-FECHA-INI           PIC 9(08) VALUE ZEROS.
001590     02  PARM-FECHA-FIN           PIC 9(08) VALUE ZEROS.
001600     02  FILLER                   PIC X(06) VALUE SPACES.
001610
001620******************************************************************
001630*                 CUENTA SIMULADA Y POSICION                     *
001640******************************************************************
001650 01  WKS-CUENTA.
001660     02  WKS-EFECTIVO             PIC S9(11)V99 VALUE ZEROS.
001670     02  WKS-POSICION             PIC S9(09)V9999 VALUE ZEROS.
001680     02  WKS-PRECIO-ENTRADA       PIC S9(07)V99 VALUE ZEROS.
001690     02  WKS-POSICION-ABIERTA     PIC 9(01) VALUE 0.
001700         88  HAY-POSICION                   VALUE 1.
001710         88  NO-HAY-POSICION                VALUE 0.
001720     02  FILLER                   PIC X(04) VALUE SPACES.
001730
001740******************************************************************
001750*         PERIODOS, TIPO DE MEDIA E HISTORIAL DE CIERRES         *
001760******************************************************************
001770 01  WKS-PERIODOS.
001780     02  WKS-PERIODO-RAPIDO       PIC 9(03) COMP VALUE 5.
001790     02  WKS-PERIODO-LENTO        PIC 9(03) COMP VALUE 20.
001800     02  WKS-TIPO-MEDIA           PIC X(01) VALUE 'S'.
001810         88  MEDIA-SIMPLE                   VALUE 'S'.
001820         88  MEDIA-EXPONENCIAL               VALUE 'E'.
001830     02  FILLER                   PIC X(03) VALUE SPACES.
001840
001850 01  WKS-HISTORIAL.
001860     02  WKS-NBARRAS              PIC 9(05) COMP VALUE ZERO.
001870     02  WKS-CIERRE-HIST          PIC S9(07)V99
001880                                  OCCURS 4000 TIMES
001890                                  INDEXED BY WKS-IDX-HIST.
001900     02  FILLER                   PIC X(03) VALUE SPACES.
001910
001920 01  WKS-MEDIAS.
001930     02  WKS-MEDIA-RAPIDA         PIC S9(07)V9999 VALUE ZEROS.
001940     02  WKS-MEDIA-LENTA          PIC S9(07)V9999 VALUE ZEROS.
001950     02  WKS-MEDIA-RAPIDA-ANT     PIC S9(07)V9999 VALUE ZEROS.
001960     02  WKS-MEDIA-LENTA-ANT      PIC S9(07)V9999 VALUE ZEROS.
001970     02  WKS-RAPIDA-DEF           PIC 9(01) VALUE 0.
001980         88  RAPIDA-DEFINIDA                VALUE 1.
001990     02  WKS-LENTA-DEF            PIC 9(01) VALUE 0.
002000         88  LENTA-DEFINIDA                 VALUE 1.
002010     02  WKS-RAPIDA-ANT-DEF       PIC 9(01) VALUE 0.
002020         88  RAPIDA-ANT-DEFINIDA             VALUE 1.
002030     02  WKS-LENTA-ANT-DEF        PIC 9(01) VALUE 0.
002040         88  LENTA-ANT-DEFINIDA              VALUE 1.
002050     02  FILLER                   PIC X(04) VALUE SPACES.
002060
002070******************************************************************
002080*                       BANDERAS DE CONTROL                      *
002090******************************************************************
002100 01  WKS-FLAGS.
002110     02  WKS-FIN-BARDLY           PIC 9(01) VALUE 0.
002120         88  FIN-BARDLY                     VALUE 1.
002130     02  WKS-SENAL-COMPRA         PIC 9(01) VALUE 0.
002140         88  SENAL-COMPRA                   VALUE 1.
002150     02  WKS-SENAL-VENTA          PIC 9(01) VALUE 0.
002160         88  SENAL-VENTA                    VALUE 1.
002170     02  WKS-PRIMERA-BARRA        PIC 9(01) VALUE 1.
002180         88  ES-PRIMERA-BARRA                VALUE 1.
002190     02  WKS-BARRA-OK             PIC 9(01) VALUE 0.
002200         88  BARRA-ACEPTADA                  VALUE 1.
002210     02  FILLER                   PIC X(04) VALUE SPACES.
002220
002230******************************************************************
002240*           ACUMULADORES PARA EL REPORTE DE RENDIMIENTO          *
002250******************************************************************
002260 01  WKS-ESTADISTICAS.
002270     02  WKS-N-COMPRAS            PIC 9(05) COMP VALUE ZERO.
002280     02  WKS-N-VENTAS             PIC 9(05) COMP VALUE ZERO.
002290     02  WKS-N-GANADAS            PIC 9(05) COMP VALUE ZERO.
002300     02  WKS-N-PERDIDAS           PIC 9(05) COMP VALUE ZERO.
002310     02  WKS-RACHA-ACTUAL         PIC 9(05) COMP VALUE ZERO.
002320     02  WKS-RACHA-MAXIMA         PIC 9(05) COMP VALUE ZERO.
002330     02  WKS-SUMA-GAN-POS         PIC S9(07)V9999 VALUE ZEROS.
002340     02  WKS-SUMA-GAN-NEG         PIC S9(07)V9999 VALUE ZEROS.
002350     02  WKS-SUMA-GAN-TOTAL       PIC S9(07)V9999 VALUE ZEROS.
002360     02  WKS-GAN-MAXIMA           PIC S9(07)V9999 VALUE ZEROS.
002370     02  WKS-GAN-MINIMA           PIC S9(07)V9999 VALUE ZEROS.
002380     02  WKS-PICO-VALOR           PIC S9(11)V99 VALUE ZEROS.
002390     02  WKS-DRAWDOWN-MAX         PIC S9(05)V9999 VALUE ZEROS.
002400     02  WKS-VALOR-ANTERIOR       PIC S9(11)V99 VALUE ZEROS.
002410     02  WKS-N-RETORNOS           PIC 9(05) COMP VALUE ZERO.
002420     02  WKS-SUMA-RETORNO         PIC S9(05)V9(06) VALUE ZEROS.
002430     02  WKS-SUMA-RETORNO-2       PIC S9(05)V9(06) VALUE ZEROS.
002440     02  WKS-VALOR-FINAL          PIC S9(11)V99 VALUE ZEROS.
002450     02  WKS-RETORNO-TOTAL        PIC S9(05)V99 VALUE ZEROS.
002460     02  WKS-RETORNO-ANUAL        PIC S9(05)V99 VALUE ZEROS.
002470     02  WKS-DIAS-CALENDARIO      PIC 9(07) COMP VALUE ZERO.
002480     02  WKS-SHARPE               PIC S9(03)V99 VALUE ZEROS.
002490     02  WKS-FACTOR-GANANCIA      PIC S9(05)V99 VALUE ZEROS.
002500     02  WKS-TASA-GANADAS         PIC S9(05)V99 VALUE ZEROS.
002510     02  WKS-GAN-PROMEDIO         PIC S9(05)V99 VALUE ZEROS.
002520     02  WKS-TOTAL-OPERACIONES    PIC 9(05) COMP VALUE ZERO.
002530     02  FILLER                   PIC X(04) VALUE SPACES.
002540
002550******************************************************************
002560*                   CAMPOS AUXILIARES DE CALCULO                 *
002570******************************************************************
002580 01  WKS-CALCULO.
002590     02  WKS-TAMANO               PIC S9(09)V9999 VALUE ZEROS.
002600     02  WKS-COSTO                PIC S9(11)V9999 VALUE ZEROS.
002610     02  WKS-PRODUCTO             PIC S9(11)V9999 VALUE ZEROS.
002620     02  WKS-GANANCIA-POR         PIC S9(05)V9999 VALUE ZEROS.
002630     02  WKS-SUMA-VENTANA         PIC S9(11)V9999 VALUE ZEROS.
002640     02  WKS-K                    PIC 9(05) COMP VALUE ZERO.
002650     02  WKS-MULTIPLICADOR        PIC S9(01)V9(06) VALUE ZEROS.
002660     02  WKS-VARIANZA             PIC S9(05)V9(06) VALUE ZEROS.
002670     02  WKS-MEDIA-RETORNO        PIC S9(05)V9(06) VALUE ZEROS.
002680     02  WKS-DESVEST              PIC S9(05)V9(06) VALUE ZEROS.
002690     02  WKS-TOTAL-BARRA          PIC S9(11)V99 VALUE ZEROS.
002700     02  WKS-DRAWDOWN-ACTUAL      PIC S9(05)V9999 VALUE ZEROS.
002710     02  WKS-EXPONENTE            PIC S9(03)V9(06) VALUE ZEROS.
002720     02  FILLER                   PIC X(04) VALUE SPACES.
002730
002740******************************************************************
002750*                 DESGLOSE DE FECHAS (AAAA/MM/DD)                *
002760******************************************************************
002770 01  WKS-FECHA-TRABAJO            PIC 9(08) VALUE ZEROS.
002780 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
002790     02  WKS-ANI                  PIC 9(04).
002800     02  WKS-MES                  PIC 9(02).
002810     02  WKS-DIA                  PIC 9(02).
002820
002830 01  WKS-FECHA-PRIMERA            PIC 9(08) VALUE ZEROS.
002840 01  WKS-FECHA-PRIMERA-R REDEFINES WKS-FECHA-PRIMERA.
002850     02  WKS-ANI-PRI               PIC 9(04).
002860     02  WKS-MES-PRI               PIC 9(02).
002870     02  WKS-DIA-PRI               PIC 9(02).
002880
002890 01  WKS-FECHA-ULTIMA             PIC 9(08) VALUE ZEROS.
002900 01  WKS-FECHA-ULTIMA-R REDEFINES WKS-FECHA-ULTIMA.
002910     02  WKS-ANI-ULT               PIC 9(04).
002920     02  WKS-MES-ULT               PIC 9(02).
002930     02  WKS-DIA-ULT               PIC 9(02).
002940
002950******************************************************************
002960*                    AREA DE IMPRESION DEL REPORTE               *
002970******************************************************************
002980 01  WKS-LINEA-RPT                PIC X(80) VALUE SPACES.
002990
003000 01  WKS-CAPITAL-ED               PIC $ZZZ,ZZZ,ZZ9.99.
003010 01  WKS-VALOR-ED                 PIC $ZZZ,ZZZ,ZZ9.99.
003020 01  WKS-RETORNO-ED                PIC +ZZ9.99.
003030 01  WKS-ANUAL-ED                  PIC +ZZ9.99.
003040 01  WKS-DRAWDOWN-ED                PIC ZZ9.99.
003050 01  WKS-SHARPE-ED                  PIC +Z9.99.
003060 01  WKS-TRADES-ED                   PIC ZZZ9.
003070 01  WKS-GANADAS-ED                   PIC ZZZ9.
003080 01  WKS-PERDIDAS-ED                   PIC ZZZ9.
003090 01  WKS-TASA-ED                        PIC ZZ9.99.
003100 01  WKS-PROMEDIO-ED                     PIC +ZZ9.99.
003110 01  WKS-MAXIMA-ED                        PIC +ZZ9.99.
003120 01  WKS-MINIMA-ED                         PIC +ZZ9.99.
003130 01  WKS-FACTOR-ED                          PIC ZZ9.99.
003140 01  WKS-RACHA-ED                            PIC ZZZ9.
003150 01  WKS-SIMBOLO-ED                           PIC X(08).
003160
003170 PROCEDURE DIVISION.
003180******************************************************************
003190*               S E C C I O N    P R I N C I P A L               *
003200******************************************************************
003210 000-MAIN SECTION.
003220     PERFORM 100-ABRE-ARCHIVOS
003230     PERFORM 105-LEE-PARAMETROS
003240     PERFORM 110-INICIALIZA-CUENTA
003250     PERFORM 120-LEE-BARRA-VALIDA
003260     PERFORM 140-PROCESA-UNA-BARRA UNTIL FIN-BARDLY
003270     IF WKS-TOTAL-ACEPTADAS = ZERO
003280        DISPLAY '>>> NO SE ACEPTO NINGUNA BARRA, CORRIDA ABORTADA'
003290                UPON CONSOLE
003300        MOVE 91 TO RETURN-CODE
003310     ELSE
003320        PERFORM 300-CALCULA-METRICAS
003330        PERFORM 400-IMPRIME-REPORTE
003340     END-IF
003350     PERFORM 900-CIERRA-ARCHIVOS
003360     STOP RUN.
003370 000-MAIN-E. EXIT.
003380
003390******************************************************************
003400*                  A P E R T U R A   D E   A R C H I V O S       *
003410******************************************************************
003420 100-ABRE-ARCHIVOS SECTION.
003430     OPEN INPUT  PARMIN BARDLY
003440          OUTPUT TRDOUT EQCURV EQREPT
003450     IF FS-PARMIN NOT = 0 OR FS-BARDLY NOT = 0 OR
003460        FS-TRDOUT NOT = 0 OR
003470        FS-EQCURV NOT = 0 OR FS-EQREPT NOT = 0
003480        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS, STATUS PARMIN: '
003490                FS-PARMIN ' BARDLY: ' FS-BARDLY UPON CONSOLE
003500        DISPLAY '    TRDOUT: ' FS-TRDOUT ' EQCURV: ' FS-EQCURV
003510                ' EQREPT: ' FS-EQREPT UPON CONSOLE
003520        MOVE 91 TO RETURN-CODE
003530        PERFORM 900-CIERRA-ARCHIVOS
003540        STOP RUN
003550     END-IF.
003560 100-ABRE-ARCHIVOS-E. EXIT.
003570
003580******************************************************************
003590*              LECTURA DE PARAMETROS DE CORRIDA (SYSIN)          *
003600******************************************************************
003610 105-LEE-PARAMETROS SECTION.
003620     READ PARMIN NEXT RECORD
003630       AT END
003640          DISPLAY '>>> NO SE ENCONTRO TARJETA DE PARAMETROS'
003650                  UPON CONSOLE
003660          MOVE 91 TO RETURN-CODE
003670          PERFORM 900-CIERRA-ARCHIVOS
003680          STOP RUN
003690     END-READ
003700     MOVE PRM-SIMBOLO          TO PARM-SIMBOLO
003710     MOVE PRM-CAPITAL-INIC     TO PARM-CAPITAL-INIC
003720     MOVE PRM-PERIODO-RAPIDO   TO PARM-PERIODO-RAPIDO
003730     MOVE PRM-PERIODO-LENTO    TO PARM-PERIODO-LENTO
003740     MOVE PRM-TIPO-MEDIA       TO PARM-TIPO-MEDIA
003750     MOVE PRM-FECHA-INI        TO PARM-FECHA-INI
003760     MOVE PRM-FECHA-FIN        TO PARM-FECHA-FIN
003770     IF PARM-PERIODO-RAPIDO = ZERO
003780        MOVE 5 TO PARM-PERIODO-RAPIDO
003790     END-IF
003800     IF PARM-PERIODO-LENTO = ZERO
003810        MOVE 20 TO PARM-PERIODO-LENTO
003820     END-IF
003830     IF PARM-TIPO-MEDIA NOT = 'E'
003840        MOVE 'S' TO PARM-TIPO-MEDIA
003850     END-IF
003860     IF PARM-CAPITAL-INIC = ZERO
003870        MOVE 10000000 TO PARM-CAPITAL-INIC
003880     END-IF
003890     MOVE PARM-PERIODO-RAPIDO TO WKS-PERIODO-RAPIDO
003900     MOVE PARM-PERIODO-LENTO  TO WKS-PERIODO-LENTO
003910     MOVE PARM-TIPO-MEDIA     TO WKS-TIPO-MEDIA
003920     MOVE PARM-SIMBOLO        TO WKS-SIMBOLO-ED.
003930 105-LEE-PARAMETROS-E. EXIT.
003940
003950******************************************************************
003960*       INICIALIZACION DE LA CUENTA SIMULADA Y DEL HISTORIAL     *
003970******************************************************************
003980 110-INICIALIZA-CUENTA SECTION.
003990     MOVE PARM-CAPITAL-INIC TO WKS-EFECTIVO
004000     MOVE ZEROS             TO WKS-POSICION WKS-PRECIO-ENTRADA
004010     MOVE 0                 TO WKS-POSICION-ABIERTA
004020     MOVE ZERO               TO WKS-NBARRAS
004030     MOVE 0 TO WKS-RAPIDA-DEF WKS-LENTA-DEF
004040               WKS-RAPIDA-ANT-DEF WKS-LENTA-ANT-DEF
004050     MOVE ZEROS TO WKS-PICO-VALOR
004060     MOVE PARM-CAPITAL-INIC TO WKS-PICO-VALOR WKS-VALOR-ANTERIOR.
004070 110-INICIALIZA-CUENTA-E. EXIT.
004080
004090******************************************************************
004100*    C A R G A D O R   D E   P R E C I O S  (LEE Y VALIDA)       *
004110******************************************************************
004120 120-LEE-BARRA-VALIDA SECTION.
004130     MOVE 0 TO WKS-BARRA-OK
004140     PERFORM 130-LEE-BARRA UNTIL BARRA-ACEPTADA OR FIN-BARDLY.
004150 120-LEE-BARRA-VALIDA-E. EXIT.
004160
004170 130-LEE-BARRA SECTION.
004180     READ BARDLY NEXT RECORD
004190       AT END
004200          SET FIN-BARDLY TO TRUE
004210     END-READ
004220     IF NOT FIN-BARDLY
004230        ADD 1 TO WKS-TOTAL-LEIDAS
004240        IF BDH-APERTURA NOT NUMERIC OR BDH-MAXIMO NOT NUMERIC
004250           OR BDH-MINIMO NOT NUMERIC OR BDH-CIERRE NOT NUMERIC
004260           OR BDH-VOLUMEN NOT NUMERIC OR BDH-CIERRE NOT > ZERO
004270           ADD 1 TO WKS-TOTAL-RECHAZADAS
004280        ELSE
004290           IF (PARM-FECHA-INI NOT = ZERO AND
004300              BDH-FECHA < PARM-FECHA-INI) OR
004310              (PARM-FECHA-FIN NOT = ZERO AND
004320              BDH-FECHA > PARM-FECHA-FIN)
004330              CONTINUE
004340           ELSE
004350              ADD 1 TO WKS-TOTAL-ACEPTADAS
004360              IF ES-PRIMERA-BARRA
004370                 MOVE BDH-FECHA TO WKS-FECHA-PRIMERA
004380                 MOVE 0 TO WKS-PRIMERA-BARRA
004390              END-IF
004400              MOVE BDH-FECHA TO WKS-FECHA-ULTIMA
004410              SET BARRA-ACEPTADA TO TRUE
004420           END-IF
004430        END-IF
004440     END-IF.
004450 130-LEE-BARRA-E. EXIT.
004460
004470******************************************************************
004480*       PROCESA UNA BARRA: PROMEDIOS, SENALES Y CURVA            *
004490******************************************************************
004500 140-PROCESA-UNA-BARRA SECTION.
004510     ADD 1 TO WKS-NBARRAS
004520     IF WKS-NBARRAS <= 4000
004530        SET WKS-IDX-HIST TO WKS-NBARRAS
004540        MOVE BDH-CIERRE TO WKS-CIERRE-HIST (WKS-IDX-HIST)
004550     END-IF
004560
004570     MOVE WKS-RAPIDA-DEF     TO WKS-RAPIDA-ANT-DEF
004580     MOVE WKS-LENTA-DEF      TO WKS-LENTA-ANT-DEF
004590     MOVE WKS-MEDIA-RAPIDA   TO WKS-MEDIA-RAPIDA-ANT
004600     MOVE WKS-MEDIA-LENTA    TO WKS-MEDIA-LENTA-ANT
004610
004620     PERFORM 220-ACTUALIZA-PROMEDIOS
004630
004640     MOVE 0 TO WKS-SENAL-COMPRA WKS-SENAL-VENTA
004650     PERFORM 200-EVALUA-SENAL-COMPRA
004660     IF NOT SENAL-COMPRA
004670        PERFORM 210-EVALUA-SENAL-VENTA
004680     END-IF
004690     IF SENAL-COMPRA
004700        PERFORM 230-EJECUTA-COMPRA
004710     END-IF
004720     IF SENAL-VENTA
004730        PERFORM 240-EJECUTA-VENTA
004740     END-IF
004750
004760     PERFORM 250-ESCRIBE-EQUITY
004770     PERFORM 120-LEE-BARRA-VALIDA.
004780 140-PROCESA-UNA-BARRA-E. EXIT.
004790
004800******************************************************************
004810*        RECALCULO DE LA MEDIA RAPIDA Y LA MEDIA LENTA           *
004820******************************************************************
004830 220-ACTUALIZA-PROMEDIOS SECTION.
004840     IF MEDIA-SIMPLE
004850        IF WKS-NBARRAS >= WKS-PERIODO-RAPIDO
004860           MOVE ZEROS TO WKS-SUMA-VENTANA
004870           PERFORM 225-SUMA-VENTANA
004880                   VARYING WKS-K FROM WKS-NBARRAS BY -1
004890                   UNTIL WKS-K <
004900                   (WKS-NBARRAS - WKS-PERIODO-RAPIDO + 1)
004910           COMPUTE WKS-MEDIA-RAPIDA ROUNDED =
004920                   WKS-SUMA-VENTANA / WKS-PERIODO-RAPIDO
004930           SET RAPIDA-DEFINIDA TO TRUE
004940        END-IF
004950        IF WKS-NBARRAS >= WKS-PERIODO-LENTO
004960           MOVE ZEROS TO WKS-SUMA-VENTANA
004970           PERFORM 225-SUMA-VENTANA
004980                   VARYING WKS-K FROM WKS-NBARRAS BY -1
004990                   UNTIL WKS-K <
005000                   (WKS-NBARRAS - WKS-PERIODO-LENTO + 1)
005010           COMPUTE WKS-MEDIA-LENTA ROUNDED =
005020                   WKS-SUMA-VENTANA / WKS-PERIODO-LENTO
005030           SET LENTA-DEFINIDA TO TRUE
005040        END-IF
005050     ELSE
005060        IF WKS-NBARRAS = WKS-PERIODO-RAPIDO
005070           MOVE ZEROS TO WKS-SUMA-VENTANA
005080           PERFORM 225-SUMA-VENTANA
005090                   VARYING WKS-K FROM 1 BY 1
005100                   UNTIL WKS-K > WKS-PERIODO-RAPIDO
005110           COMPUTE WKS-MEDIA-RAPIDA ROUNDED =
005120                   WKS-SUMA-VENTANA / WKS-PERIODO-RAPIDO
005130           SET RAPIDA-DEFINIDA TO TRUE
005140        ELSE
005150           IF WKS-NBARRAS > WKS-PERIODO-RAPIDO
005160              COMPUTE WKS-MULTIPLICADOR =
005170                      2 / (WKS-PERIODO-RAPIDO + 1)
005180              COMPUTE WKS-MEDIA-RAPIDA ROUNDED =
005190                      (BDH-CIERRE - WKS-MEDIA-RAPIDA-ANT) *
005200                      WKS-MULTIPLICADOR + WKS-MEDIA-RAPIDA-ANT
005210              SET RAPIDA-DEFINIDA TO TRUE
005220           END-IF
005230        END-IF
005240        IF WKS-NBARRAS = WKS-PERIODO-LENTO
005250           MOVE ZEROS TO WKS-SUMA-VENTANA
005260           PERFORM 225-SUMA-VENTANA
005270                   VARYING WKS-K FROM 1 BY 1
005280                   UNTIL WKS-K > WKS-PERIODO-LENTO
005290           COMPUTE WKS-MEDIA-LENTA ROUNDED =
005300                   WKS-SUMA-VENTANA / WKS-PERIODO-LENTO
005310           SET LENTA-DEFINIDA TO TRUE
005320        ELSE
005330           IF WKS-NBARRAS > WKS-PERIODO-LENTO
005340              COMPUTE WKS-MULTIPLICADOR =
005350                      2 / (WKS-PERIODO-LENTO + 1)
005360              COMPUTE WKS-MEDIA-LENTA ROUNDED =
005370                      (BDH-CIERRE - WKS-MEDIA-LENTA-ANT) *
005380                      WKS-MULTIPLICADOR + WKS-MEDIA-LENTA-ANT
005390              SET LENTA-DEFINIDA TO TRUE
005400           END-IF
005410        END-IF
005420     END-IF.
005430 220-ACTUALIZA-PROMEDIOS-E. EXIT.
005440
005450******************************************************************
005460*    ACUMULA UN CIERRE DEL HISTORIAL A LA VENTANA DE PROMEDIO    *
005470******************************************************************
005480 225-SUMA-VENTANA SECTION.
005490     SET WKS-IDX-HIST TO WKS-K
005500     ADD WKS-CIERRE-HIST (WKS-IDX-HIST) TO WKS-SUMA-VENTANA.
005510 225-SUMA-VENTANA-E. EXIT.
005520
005530******************************************************************
005540*              E V A L U A   S E N A L   D E   C O M P R A       *
005550******************************************************************
005560 200-EVALUA-SENAL-COMPRA SECTION.
005570     IF NO-HAY-POSICION AND RAPIDA-DEFINIDA AND LENTA-DEFINIDA
005580        AND RAPIDA-ANT-DEFINIDA AND LENTA-ANT-DEFINIDA
005590        IF WKS-MEDIA-RAPIDA-ANT <= WKS-MEDIA-LENTA-ANT AND
005600           WKS-MEDIA-RAPIDA > WKS-MEDIA-LENTA
005610           SET SENAL-COMPRA TO TRUE
005620        END-IF
005630     END-IF.
005640 200-EVALUA-SENAL-COMPRA-E. EXIT.
005650
005660******************************************************************
005670*              E V A L U A   S E N A L   D E   V E N T A         *
005680******************************************************************
005690 210-EVALUA-SENAL-VENTA SECTION.
005700     IF HAY-POSICION AND RAPIDA-DEFINIDA AND LENTA-DEFINIDA
005710        AND RAPIDA-ANT-DEFINIDA AND LENTA-ANT-DEFINIDA
005720        IF WKS-MEDIA-RAPIDA-ANT >= WKS-MEDIA-LENTA-ANT AND
005730           WKS-MEDIA-RAPIDA < WKS-MEDIA-LENTA
005740           SET SENAL-VENTA TO TRUE
005750        END-IF
005760     END-IF.
005770 210-EVALUA-SENAL-VENTA-E. EXIT.
005780
005790******************************************************************
005800*                    E J E C U T A   C O M P R A                *
005810******************************************************************
005820 230-EJECUTA-COMPRA SECTION.
005830     COMPUTE WKS-TAMANO ROUNDED =
005840             (WKS-EFECTIVO * 0.95) / BDH-CIERRE
005850     COMPUTE WKS-COSTO ROUNDED = BDH-CIERRE * WKS-TAMANO
005860     IF WKS-COSTO <= WKS-EFECTIVO
005870        MOVE WKS-TAMANO      TO WKS-POSICION
005880        MOVE BDH-CIERRE      TO WKS-PRECIO-ENTRADA
005890        SUBTRACT WKS-COSTO   FROM WKS-EFECTIVO ROUNDED
005900        MOVE 1               TO WKS-POSICION-ABIERTA
005910        ADD 1                TO WKS-N-COMPRAS
005920        INITIALIZE REG-TRDOUT
005930        MOVE BDH-FECHA       TO TRD-FECHA
005940        MOVE 'BUY '          TO TRD-TIPO
005950        MOVE BDH-CIERRE      TO TRD-PRECIO
005960        COMPUTE TRD-CANTIDAD ROUNDED = WKS-TAMANO
005970        WRITE REG-TRDOUT
005980     ELSE
005990        SET SENAL-COMPRA TO FALSE
006000     END-IF.
006010 230-EJECUTA-COMPRA-E. EXIT.
006020
006030******************************************************************
006040*                     E J E C U T A   V E N T A                 *
006050******************************************************************
006060 240-EJECUTA-VENTA SECTION.
006070     COMPUTE WKS-PRODUCTO ROUNDED = BDH-CIERRE * WKS-POSICION
006080     ADD WKS-PRODUCTO TO WKS-EFECTIVO ROUNDED
006090     ADD 1 TO WKS-N-VENTAS
006100     INITIALIZE REG-TRDOUT
006110     MOVE BDH-FECHA  TO TRD-FECHA
006120     MOVE 'SELL'     TO TRD-TIPO
006130     MOVE BDH-CIERRE TO TRD-PRECIO
006140     COMPUTE TRD-CANTIDAD ROUNDED = WKS-POSICION
006150     WRITE REG-TRDOUT
006160
006170     COMPUTE WKS-GANANCIA-POR ROUNDED =
006180             (BDH-CIERRE - WKS-PRECIO-ENTRADA) /
006190             WKS-PRECIO-ENTRADA * 100
006200     ADD 1 TO WKS-TOTAL-OPERACIONES
006210     IF WKS-GANANCIA-POR > 0
006220        ADD 1 TO WKS-N-GANADAS
006230        ADD WKS-GANANCIA-POR TO WKS-SUMA-GAN-POS
006240        MOVE 0 TO WKS-RACHA-ACTUAL
006250     ELSE
006260        ADD 1 TO WKS-N-PERDIDAS
006270        ADD WKS-GANANCIA-POR TO WKS-SUMA-GAN-NEG
006280        ADD 1 TO WKS-RACHA-ACTUAL
006290        IF WKS-RACHA-ACTUAL > WKS-RACHA-MAXIMA
006300           MOVE WKS-RACHA-ACTUAL TO WKS-RACHA-MAXIMA
006310        END-IF
006320     END-IF
006330     ADD WKS-GANANCIA-POR TO WKS-SUMA-GAN-TOTAL
006340     IF WKS-TOTAL-OPERACIONES = 1
006350        MOVE WKS-GANANCIA-POR TO WKS-GAN-MAXIMA WKS-GAN-MINIMA
006360     ELSE
006370        IF WKS-GANANCIA-POR > WKS-GAN-MAXIMA
006380           MOVE WKS-GANANCIA-POR TO WKS-GAN-MAXIMA
006390        END-IF
006400        IF WKS-GANANCIA-POR < WKS-GAN-MINIMA
006410           MOVE WKS-GANANCIA-POR TO WKS-GAN-MINIMA
006420        END-IF
006430     END-IF
006440
006450     MOVE ZEROS TO WKS-POSICION WKS-PRECIO-ENTRADA
006460     MOVE 0     TO WKS-POSICION-ABIERTA.
006470 240-EJECUTA-VENTA-E. EXIT.
006480
006490******************************************************************
006500*     ESCRIBE LA CURVA DE CAPITAL Y ACTUALIZA DRAWDOWN/SHARPE    *
006510******************************************************************
006520 250-ESCRIBE-EQUITY SECTION.
006530     COMPUTE WKS-PRODUCTO ROUNDED = WKS-POSICION * BDH-CIERRE
006540     COMPUTE WKS-TOTAL-BARRA ROUNDED =
006550             WKS-EFECTIVO + WKS-PRODUCTO
006560
006570     INITIALIZE REG-EQCURV
006580     MOVE BDH-FECHA        TO EQC-FECHA
006590     MOVE WKS-TOTAL-BARRA  TO EQC-VALOR-TOTAL
006600     MOVE WKS-EFECTIVO     TO EQC-EFECTIVO
006610     COMPUTE EQC-VALOR-POSICION ROUNDED = WKS-PRODUCTO
006620     MOVE BDH-CIERRE       TO EQC-PRECIO
006630     WRITE REG-EQCURV
006640
006650     IF WKS-TOTAL-BARRA > WKS-PICO-VALOR
006660        MOVE WKS-TOTAL-BARRA TO WKS-PICO-VALOR
006670     ELSE
006680        IF WKS-PICO-VALOR NOT = ZERO
006690           COMPUTE WKS-DRAWDOWN-ACTUAL ROUNDED =
006700                   (WKS-PICO-VALOR - WKS-TOTAL-BARRA) /
006710                   WKS-PICO-VALOR * 100
006720           IF WKS-DRAWDOWN-ACTUAL > WKS-DRAWDOWN-MAX
006730              MOVE WKS-DRAWDOWN-ACTUAL TO WKS-DRAWDOWN-MAX
006740           END-IF
006750        END-IF
006760     END-IF
006770
006780     IF NOT ES-PRIMERA-BARRA
006790        IF WKS-VALOR-ANTERIOR NOT = ZERO
006800           COMPUTE WKS-MEDIA-RETORNO ROUNDED =
006810                   (WKS-TOTAL-BARRA - WKS-VALOR-ANTERIOR) /
006820                   WKS-VALOR-ANTERIOR
006830           ADD 1 TO WKS-N-RETORNOS
006840           ADD WKS-MEDIA-RETORNO TO WKS-SUMA-RETORNO
006850           COMPUTE WKS-VARIANZA = WKS-MEDIA-RETORNO ** 2
006860           ADD WKS-VARIANZA TO WKS-SUMA-RETORNO-2
006870        END-IF
006880     END-IF
006890     MOVE WKS-TOTAL-BARRA TO WKS-VALOR-ANTERIOR WKS-VALOR-FINAL.
006900 250-ESCRIBE-EQUITY-E. EXIT.
006910
006920******************************************************************
006930*      CALCULO FINAL DE METRICAS DE RENDIMIENTO DEL BACKTEST     *
006940******************************************************************
006950 300-CALCULA-METRICAS SECTION.
006960     COMPUTE WKS-RETORNO-TOTAL ROUNDED =
006970             (WKS-VALOR-FINAL - PARM-CAPITAL-INIC) /
006980             PARM-CAPITAL-INIC * 100
006990
007000     IF WKS-TOTAL-OPERACIONES = ZERO
007010        MOVE ZEROS TO WKS-TASA-GANADAS WKS-GAN-PROMEDIO
007020                      WKS-GAN-MAXIMA WKS-GAN-MINIMA
007030                      WKS-FACTOR-GANANCIA
007040     ELSE
007050        COMPUTE WKS-TASA-GANADAS ROUNDED =
007060                WKS-N-GANADAS / WKS-TOTAL-OPERACIONES * 100
007070        COMPUTE WKS-GAN-PROMEDIO ROUNDED =
007080                WKS-SUMA-GAN-TOTAL / WKS-TOTAL-OPERACIONES
007090        IF WKS-SUMA-GAN-NEG = ZERO
007100           IF WKS-SUMA-GAN-POS > ZERO
007110              MOVE 999.99 TO WKS-FACTOR-GANANCIA
007120           ELSE
007130              MOVE ZEROS TO WKS-FACTOR-GANANCIA
007140           END-IF
007150        ELSE
007160           COMPUTE WKS-FACTOR-GANANCIA ROUNDED =
007170                   WKS-SUMA-GAN-POS / (ZERO - WKS-SUMA-GAN-NEG)
007180        END-IF
007190     END-IF
007200
007210     IF WKS-N-RETORNOS < 2
007220        MOVE ZEROS TO WKS-SHARPE
007230     ELSE
007240        COMPUTE WKS-MEDIA-RETORNO ROUNDED =
007250                WKS-SUMA-RETORNO / WKS-N-RETORNOS
007260        COMPUTE WKS-VARIANZA ROUNDED =
007270                (WKS-SUMA-RETORNO-2 -
007280                (WKS-SUMA-RETORNO ** 2) / WKS-N-RETORNOS) /
007290                (WKS-N-RETORNOS - 1)
007300        IF WKS-VARIANZA <= ZERO
007310           MOVE ZEROS TO WKS-SHARPE
007320        ELSE
007330           COMPUTE WKS-DESVEST ROUNDED = WKS-VARIANZA ** 0.5
007340           IF WKS-DESVEST = ZERO
007350              MOVE ZEROS TO WKS-SHARPE
007360           ELSE
007370              COMPUTE WKS-SHARPE ROUNDED =
007380                      15.87451 * WKS-MEDIA-RETORNO / WKS-DESVEST
007390           END-IF
007400        END-IF
007410     END-IF
007420
007430     COMPUTE WKS-DIAS-CALENDARIO =
007440             FUNCTION INTEGER-OF-DATE(WKS-FECHA-ULTIMA) -
007450             FUNCTION INTEGER-OF-DATE(WKS-FECHA-PRIMERA)
007460     IF WKS-DIAS-CALENDARIO < 1
007470        MOVE 1 TO WKS-DIAS-CALENDARIO
007480     END-IF
007490     COMPUTE WKS-EXPONENTE = 365 / WKS-DIAS-CALENDARIO
007500     COMPUTE WKS-RETORNO-ANUAL ROUNDED =
007510             ((WKS-RETORNO-TOTAL / 100 + 1) ** WKS-EXPONENTE
007520             - 1) * 100.
007530 300-CALCULA-METRICAS-E. EXIT.
007540
007550******************************************************************
007560*         I M P R E S I O N   D E L   R E P O R T E   F I N A L  *
007570******************************************************************
007580 400-IMPRIME-REPORTE SECTION.
007590     MOVE ALL '=' TO WKS-LINEA-RPT
007600     WRITE REG-EQREPT FROM WKS-LINEA-RPT
007610           AFTER ADVANCING PAGE
007620
007630     STRING 'BACKTEST RESULT SUMMARY           SYMBOL: '
007640            WKS-SIMBOLO-ED DELIMITED BY SIZE
007650            INTO WKS-LINEA-RPT
007660     WRITE REG-EQREPT FROM WKS-LINEA-RPT
007670
007680     MOVE ALL '=' TO WKS-LINEA-RPT
007690     WRITE REG-EQREPT FROM WKS-LINEA-RPT
007700
007710     MOVE PARM-CAPITAL-INIC TO WKS-CAPITAL-ED
007720     STRING 'INITIAL CAPITAL :   ' WKS-CAPITAL-ED
007730            DELIMITED BY SIZE INTO WKS-LINEA-RPT
007740     WRITE REG-EQREPT FROM WKS-LINEA-RPT
007750
007760     MOVE WKS-VALOR-FINAL TO WKS-VALOR-ED
007770     STRING 'FINAL VALUE     :   ' WKS-VALOR-ED
007780            DELIMITED BY SIZE INTO WKS-LINEA-RPT
007790     WRITE REG-EQREPT FROM WKS-LINEA-RPT
007800
007810     MOVE WKS-RETORNO-TOTAL TO WKS-RETORNO-ED
007820     STRING 'TOTAL RETURN    :   ' WKS-RETORNO-ED ' %'
007830            DELIMITED BY SIZE INTO WKS-LINEA-RPT
007840     WRITE REG-EQREPT FROM WKS-LINEA-RPT
007850
007860     MOVE WKS-RETORNO-ANUAL TO WKS-ANUAL-ED
007870     STRING 'ANNUAL RETURN   :   ' WKS-ANUAL-ED ' %'
007880            DELIMITED BY SIZE INTO WKS-LINEA-RPT
007890     WRITE REG-EQREPT FROM WKS-LINEA-RPT
007900
007910     MOVE WKS-DRAWDOWN-MAX TO WKS-DRAWDOWN-ED
007920     STRING 'MAX DRAWDOWN    :    ' WKS-DRAWDOWN-ED ' %'
007930            DELIMITED BY SIZE INTO WKS-LINEA-RPT
007940     WRITE REG-EQREPT FROM WKS-LINEA-RPT
007950
007960     MOVE WKS-SHARPE TO WKS-SHARPE-ED
007970     STRING 'SHARPE RATIO    :    ' WKS-SHARPE-ED
007980            DELIMITED BY SIZE INTO WKS-LINEA-RPT
007990     WRITE REG-EQREPT FROM WKS-LINEA-RPT
008000
008010     MOVE ALL '-' TO WKS-LINEA-RPT
008020     WRITE REG-EQREPT FROM WKS-LINEA-RPT
008030
008040     MOVE WKS-TOTAL-OPERACIONES TO WKS-TRADES-ED
008050     MOVE WKS-N-GANADAS         TO WKS-GANADAS-ED
008060     MOVE WKS-N-PERDIDAS        TO WKS-PERDIDAS-ED
008070     STRING 'TOTAL TRADES    :    ' WKS-TRADES-ED
008080            '      WON: ' WKS-GANADAS-ED
008090            '   LOST: ' WKS-PERDIDAS-ED
008100            DELIMITED BY SIZE INTO WKS-LINEA-RPT
008110     WRITE REG-EQREPT FROM WKS-LINEA-RPT
008120
008130     MOVE WKS-TASA-GANADAS TO WKS-TASA-ED
008140     STRING 'WIN RATE        :    ' WKS-TASA-ED ' %'
008150            DELIMITED BY SIZE INTO WKS-LINEA-RPT
008160     WRITE REG-EQREPT FROM WKS-LINEA-RPT
008170
008180     MOVE WKS-GAN-PROMEDIO TO WKS-PROMEDIO-ED
008190     MOVE WKS-GAN-MAXIMA   TO WKS-MAXIMA-ED
008200     MOVE WKS-GAN-MINIMA   TO WKS-MINIMA-ED
008210     STRING 'AVG PROFIT      :   ' WKS-PROMEDIO-ED
008220            ' %  MAX: ' WKS-MAXIMA-ED ' %  MIN: ' WKS-MINIMA-ED
008230            ' %' DELIMITED BY SIZE INTO WKS-LINEA-RPT
008240     WRITE REG-EQREPT FROM WKS-LINEA-RPT
008250
008260     MOVE WKS-FACTOR-GANANCIA TO WKS-FACTOR-ED
008270     STRING 'PROFIT FACTOR   :    ' WKS-FACTOR-ED
008280            DELIMITED BY SIZE INTO WKS-LINEA-RPT
008290     WRITE REG-EQREPT FROM WKS-LINEA-RPT
008300
008310     MOVE WKS-RACHA-MAXIMA TO WKS-RACHA-ED
008320     STRING 'MAX CONSEC LOSS :    ' WKS-RACHA-ED
008330            DELIMITED BY SIZE INTO WKS-LINEA-RPT
008340     WRITE REG-EQREPT FROM WKS-LINEA-RPT
008350
008360     MOVE ALL '=' TO WKS-LINEA-RPT
008370     WRITE REG-EQREPT FROM WKS-LINEA-RPT
008380
008390     DISPLAY '****************************************'
008400     DISPLAY 'BARRAS LEIDAS     : ' WKS-TOTAL-LEIDAS
008410     DISPLAY 'BARRAS RECHAZADAS : ' WKS-TOTAL-RECHAZADAS
008420     DISPLAY 'BARRAS ACEPTADAS  : ' WKS-TOTAL-ACEPTADAS
008430     DISPLAY '****************************************'.
008440 400-IMPRIME-REPORTE-E. EXIT.
008450
008460******************************************************************
008470*                  C I E R R E   D E   A R C H I V O S           *
008480******************************************************************
008490 900-CIERRA-ARCHIVOS SECTION.
008500     CLOSE PARMIN BARDLY TRDOUT EQCURV EQREPT.
008510 900-CIERRA-ARCHIVOS-E. EXIT.
