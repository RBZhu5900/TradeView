000010******************************************************************
000020* FECHA       : 03/02/1993                                       *
000030* PROGRAMADOR : ERICK RAMIREZ DIVAS (PEDR)                       *
000040* APLICACION  : MESA DE VALORES - ANALITICA DE NEGOCIACION       *
000050* PROGRAMA    : SIGSCAN1                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : RECORRE EL ARCHIVO DE BARRAS DIARIAS (ORDENADO   *
000080*             : POR SIMBOLO Y FECHA), ARMA EL HISTORIAL DE CADA  *
000090*             : SIMBOLO QUE APARECE EN LA LISTA DE VIGILANCIA,   *
000100*             : CALCULA EMA20/50/200, MACD(12,26,9), RSI-14,     *
000110*             : BANDAS DE BOLLINGER(20,2) Y PROMEDIO DE VOLUMEN  *
000120*             : (20), Y EMITE UNA ALERTA DE COMPRA CUANDO EL     *
000130*             : SIMBOLO CALIFICA EN ALGUNO DE LOS PLANES A/B/C.  *
000140* ARCHIVOS    : WATLST=ENTRADA, BARDLY=ENTRADA, ALERTF=SALIDA,   *
000150*             : SCNREPT=SALIDA (IMPRESO)                         *
000160* ACCION (ES) : E=ESCANEAR LISTA DE VIGILANCIA COMPLETA
000170* PROGRAMA(S) : NO APLICA                                        *
000180* INSTALADO   : 03/02/1993                                       *
000190* BPM/RATIONAL: 114460                                           *
000200* NOMBRE      : ESCANER DE SENALES DE COMPRA                     *
000210******************************************************************
000220*              H I S T O R I A L   D E   C A M B I O S           *
000230******************************************************************
000240* 03/02/1993 PEDR CR-0003  CREACION INICIAL DEL PROGRAMA          CR0003
000250* 14/07/1993 PEDR CR-0041  SE AGREGA CALCULO DE RSI-14            CR0041
000260* 30/11/1993 RAMC CR-0046  SE AGREGA MACD(12,26,9)                CR0046
000270* 18/04/1994 RAMC CR-0052  SE AGREGA BANDAS DE BOLLINGER Y        CR0052
000280*                          PROMEDIO DE VOLUMEN DE 20 DIAS        *
000290* 09/08/1995 PEDR CR-0059  SE AGREGA PLAN B (CRUCE DORADO MACD)  *CR0059
000300* 21/02/1996 PEDR CR-0061  SE AGREGA PLAN C (RUPTURA DE BANDA)   *CR0061
000310* 05/09/1997 RAMC CR-0068  SE AGREGA SUPRESION DE ALERTAS         CR0068
000320*                          REPETIDAS POR SIMBOLO                 *
000330* 11/12/1998 PEDR CR-0078  AJUSTE DE SIGLO (Y2K) - LAS FECHAS DE  CR0078
000340*                          BARRA SE REVISAN CON 4 DIGITOS DE ANIO
000350* 08/03/1999 RAMC CR-0082  PRUEBAS DE REGRESION POST Y2K, SIN     CR0082
000360*                          HALLAZGOS ADICIONALES                 *
000370* 14/06/2002 EEDR CR-0097  SE EXIGE MINIMO DE 200 BARRAS POR      CR0097
000380*                          SIMBOLO ANTES DE EVALUAR REGLAS
000390* 27/01/2005 EEDR CR-0111  SE AGREGA RESUMEN FINAL DE SIMBOLOS    CR0111
000400*                          ESCANEADOS Y SENALES ENCONTRADAS
000410******************************************************************
000420 IDENTIFICATION DIVISION.
000430 PROGRAM-ID.    SIGSCAN1.
000440 AUTHOR.        ERICK RAMIREZ DIVAS.
000450 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - MESA DE VALORES.
000460 DATE-WRITTEN.  02/03/1993.
000470 DATE-COMPILED.
000480 SECURITY.      USO RESTRINGIDO - DEPARTAMENTO DE SISTEMAS.
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS CLASE-NUMERICA   IS '0' THRU '9'
000540     UPSI-0 IS WKS-SWITCH-DEPURA.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT WATLST ASSIGN TO WATLST
000580            ORGANIZATION  IS SEQUENTIAL
000590            ACCESS        IS SEQUENTIAL
000600            FILE STATUS   IS FS-WATLST.
000610
000620     SELECT BARDLY ASSIGN TO BARDLY
000630            ORGANIZATION  IS SEQUENTIAL
000640            ACCESS        IS SEQUENTIAL
000650            FILE STATUS   IS FS-BARDLY.
000660
000670     SELECT ALERTF ASSIGN TO ALERTF
000680            ORGANIZATION  IS SEQUENTIAL
000690            ACCESS        IS SEQUENTIAL
000700            FILE STATUS   IS FS-ALERTF.
000710
000720     SELECT SCNREPT ASSIGN TO SCNREPT
000730            ORGANIZATION  IS SEQUENTIAL
000740            ACCESS        IS SEQUENTIAL
000750            FILE STATUS   IS FS-SCNREPT.
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790******************************************************************
000800*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000810******************************************************************
000820*   LISTA DE SIMBOLOS A VIGILAR
000830 FD  WATLST
000840     LABEL RECORD IS STANDARD.
000850     COPY WATLST1.
000860*   BARRAS DIARIAS, ORDENADAS POR SIMBOLO Y FECHA
000870 FD  BARDLY
000880     LABEL RECORD IS STANDARD.
000890     COPY BARDLY1.
000900*   ALERTAS DE SENAL DE COMPRA EMITIDAS POR EL ESCANER
000910 FD  ALERTF
000920     LABEL RECORD IS STANDARD.
000930     COPY ALERTF1.
000940*   BITACORA IMPRESA DEL ESCANEO
000950 FD  SCNREPT
000960     LABEL RECORD IS STANDARD.
000970 01  REG-SCNREPT                   PIC X(132).
000980
000990 WORKING-STORAGE SECTION.
001000******************************************************************
001010*           RECURSOS RUTINAS DE VALIDACION FILE-STATUS           *
001020******************************************************************
001030 01  WKS-STATUS-ARCHIVOS.
001040     02  FS-WATLST                PIC 9(02) VALUE ZEROES.
001050     02  FS-BARDLY                PIC 9(02) VALUE ZEROES.
001060     02  FS-ALERTF                PIC 9(02) VALUE ZEROES.
001070     02  FS-SCNREPT               PIC 9(02) VALUE ZEROES.
001080     02  FILLER                   PIC X(04) VALUE SPACES.
001090
001100 77  WKS-SWITCH-DEPURA            PIC X(01) VALUE 'N'.
001110 77  WKS-TOTAL-ESCANEADOS         PIC 9(05) COMP VALUE ZERO.
001120 77  WKS-TOTAL-SENALES            PIC 9(05) COMP VALUE ZERO.
001130 77  WKS-TOTAL-OMITIDOS           PIC 9(05) COMP VALUE ZERO.
001140
001150******************************************************************
001160*              BANDERAS DE CONTROL DE LECTURA                    *
001170******************************************************************
001180 01  WKS-FLAGS.
001190     02  WKS-FIN-BARDLY           PIC 9(01) VALUE 0.
001200         88  FIN-BARDLY                     VALUE 1.
001210     02  WKS-FIN-WATLST           PIC 9(01) VALUE 0.
001220         88  FIN-WATLST                     VALUE 1.
001230     02  WKS-NIVEL1-OK            PIC 9(01) VALUE 0.
001240         88  NIVEL1-CALIFICA                VALUE 1.
001250     02  FILLER                   PIC X(04) VALUE SPACES.
001260
001270******************************************************************
001280*        LISTA DE VIGILANCIA Y ULTIMO PLAN EMITIDO POR SIMBOLO   *
001290******************************************************************
001300 01  WKS-TABLA-VIGILANCIA.
001310     02  WKS-N-VIGILADOS          PIC 9(03) COMP VALUE ZERO.
001320     02  WKS-VIG-ENTRADA OCCURS 200 TIMES
001330                                  INDEXED BY WKS-IDX-VIG.
001340         03  WKS-VIG-SIMBOLO       PIC X(08).
001350         03  WKS-VIG-ULT-PLAN      PIC X(01).
001360     02  FILLER                   PIC X(04) VALUE SPACES.
001370
001380******************************************************************
001390*          HISTORIAL DE CIERRES Y VOLUMENES DEL SIMBOLO ACTUAL   *
001400******************************************************************
001410 01  WKS-HISTORIAL.
001420     02  WKS-NBARRAS              PIC 9(05) COMP VALUE ZERO.
001430     02  WKS-HIST-ENTRADA OCCURS 4000 TIMES
001440                                  INDEXED BY WKS-IDX-HIST.
001450         03  WKS-HIST-CIERRE       PIC S9(07)V99.
001460         03  WKS-HIST-VOLUMEN      PIC 9(12).
001470     02  FILLER                   PIC X(04) VALUE SPACES.
001480
001490******************************************************************
001500*                 CAMPOS DE CONTROL DE RUPTURA (SIMBOLO)         *
001510******************************************************************
001520 01  WKS-CONTROL.
001530     02  WKS-SIMBOLO-ACTUAL       PIC X(08) VALUE SPACES.
001540     02  WKS-IDX-VIG-ENCONTRADO   PIC 9(03) COMP VALUE ZERO.
001550     02  WKS-K                    PIC 9(05) COMP VALUE ZERO.
001560     02  FILLER                   PIC X(04) VALUE SPACES.
001570
001580******************************************************************
001590*                 FECHAS DE CONTROL (AAAA/MM/DD)                 *
001600******************************************************************
001610 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROS.
001620 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001630     02  WKS-ANI-COR              PIC 9(04).
001640     02  WKS-MES-COR              PIC 9(02).
001650     02  WKS-DIA-COR              PIC 9(02).
001660
001670 01  WKS-FECHA-ULTIMO-VIG         PIC 9(08) VALUE ZEROS.
001680 01  WKS-FECHA-ULTIMO-VIG-R REDEFINES WKS-FECHA-ULTIMO-VIG.
001690     02  WKS-ANI-ULT-VIG          PIC 9(04).
001700     02  WKS-MES-ULT-VIG          PIC 9(02).
001710     02  WKS-DIA-ULT-VIG          PIC 9(02).
001720
001730 01  WKS-TABLA-VIGILANCIA-R REDEFINES WKS-TABLA-VIGILANCIA.
001740     02  FILLER                   PIC X(1806).
001750
001760******************************************************************
001770*          MULTIPLICADORES Y ACUMULADORES DE MEDIAS EXPONENCIALES*
001780******************************************************************
001790 01  WKS-INDICADORES.
001800     02  WKS-M20                  PIC S9(01)V9(06) VALUE ZEROS.
001810     02  WKS-M50                  PIC S9(01)V9(06) VALUE ZEROS.
001820     02  WKS-M200                 PIC S9(01)V9(06) VALUE ZEROS.
001830     02  WKS-M12                  PIC S9(01)V9(06) VALUE ZEROS.
001840     02  WKS-M26                  PIC S9(01)V9(06) VALUE ZEROS.
001850     02  WKS-M09                  PIC S9(01)V9(06) VALUE ZEROS.
001860     02  WKS-EMA20                PIC S9(07)V9(06) VALUE ZEROS.
001870     02  WKS-EMA20-PREV           PIC S9(07)V9(06) VALUE ZEROS.
001880     02  WKS-EMA20-PREV2          PIC S9(07)V9(06) VALUE ZEROS.
001890     02  WKS-EMA50                PIC S9(07)V9(06) VALUE ZEROS.
001900     02  WKS-EMA200               PIC S9(07)V9(06) VALUE ZEROS.
001910     02  WKS-EMA12                PIC S9(07)V9(06) VALUE ZEROS.
001920     02  WKS-EMA26                PIC S9(07)V9(06) VALUE ZEROS.
001930     02  WKS-MACD-LINEA           PIC S9(07)V9(06) VALUE ZEROS.
001940     02  WKS-MACD-LINEA-PREV      PIC S9(07)V9(06) VALUE ZEROS.
001950     02  WKS-MACD-SENAL           PIC S9(07)V9(06) VALUE ZEROS.
001960     02  WKS-MACD-SENAL-PREV      PIC S9(07)V9(06) VALUE ZEROS.
001970     02  FILLER                   PIC X(04) VALUE SPACES.
001980
001990******************************************************************
002000*                    CALCULO DEL RSI DE 14 DIAS                  *
002010******************************************************************
002020 01  WKS-RSI-CALC.
002030     02  WKS-GANANCIA-SUMA        PIC S9(09)V9(06) VALUE ZEROS.
002040     02  WKS-PERDIDA-SUMA         PIC S9(09)V9(06) VALUE ZEROS.
002050     02  WKS-DELTA                PIC S9(07)V99 VALUE ZEROS.
002060     02  WKS-AVG-GAIN             PIC S9(07)V9(06) VALUE ZEROS.
002070     02  WKS-AVG-LOSS             PIC S9(07)V9(06) VALUE ZEROS.
002080     02  WKS-RS                   PIC S9(05)V9(06) VALUE ZEROS.
002090     02  WKS-RSI                  PIC S9(03)V99 VALUE ZEROS.
002100     02  FILLER                   PIC X(04) VALUE SPACES.
002110
002120******************************************************************
002130*           BANDAS DE BOLLINGER Y PROMEDIO DE VOLUMEN (20)       *
002140******************************************************************
002150 01  WKS-BANDAS-CALC.
002160     02  WKS-SUMA-CLOSE           PIC S9(11)V99 VALUE ZEROS.
002170     02  WKS-SUMA-CLOSE-2         PIC S9(13)V9(04) VALUE ZEROS.
002180     02  WKS-SUMA-VOL             PIC 9(14) VALUE ZEROS.
002190     02  WKS-BOL-MID              PIC S9(07)V9999 VALUE ZEROS.
002200     02  WKS-BOL-VARIANZA         PIC S9(07)V9(06) VALUE ZEROS.
002210     02  WKS-BOL-DESVEST          PIC S9(07)V9(06) VALUE ZEROS.
002220     02  WKS-BOL-SUPERIOR         PIC S9(07)V9999 VALUE ZEROS.
002230     02  WKS-BOL-INFERIOR         PIC S9(07)V9999 VALUE ZEROS.
002240     02  WKS-VOLMA                PIC 9(12)V99 VALUE ZEROS.
002250     02  FILLER                   PIC X(04) VALUE SPACES.
002260
002270******************************************************************
002280*                 DATOS DE LA ULTIMA BARRA DEL SIMBOLO           *
002290******************************************************************
002300 01  WKS-ULTIMA-BARRA.
002310     02  WKS-CIERRE-ULT           PIC S9(07)V99 VALUE ZEROS.
002320     02  WKS-VOLUMEN-ULT          PIC 9(12) VALUE ZEROS.
002330     02  WKS-RATIO-VOL            PIC S9(03)V99 VALUE ZEROS.
002340     02  WKS-PLAN-NUEVO           PIC X(01) VALUE SPACE.
002350     02  FILLER                   PIC X(04) VALUE SPACES.
002360
002370******************************************************************
002380*                    AREA DE IMPRESION DE LA BITACORA            *
002390******************************************************************
002400 01  WKS-LINEA-RPT                PIC X(132) VALUE SPACES.
002410
002420 01  WKS-PRECIO-ED                PIC +ZZ9.99.
002430 01  WKS-EMA20-ED                 PIC +ZZ9.99.
002440 01  WKS-EMA50-ED                 PIC +ZZ9.99.
002450 01  WKS-RSI-ED                   PIC ZZ9.99.
002460 01  WKS-RATIO-ED                 PIC ZZ9.99.
002470 01  WKS-ESCAN-ED                 PIC ZZZ9.
002480 01  WKS-SENAL-ED                 PIC ZZZ9.
002490 01  WKS-OMITIDO-ED               PIC ZZZ9.
002500
002510 PROCEDURE DIVISION.
002520******************************************************************
002530*               S E C C I O N    P R I N C I P A L               *
002540******************************************************************
002550 000-MAIN SECTION.
002560     PERFORM 100-ABRE-ARCHIVOS
002570     PERFORM 105-IMPRIME-ENCABEZADO
002580     PERFORM 110-LEE-LISTA-VIGILANCIA
002590     PERFORM 130-LEE-BARRA
002600     PERFORM 200-PROCESA-SIMBOLOS
002610     PERFORM 500-IMPRIME-RESUMEN
002620     PERFORM 900-CIERRA-ARCHIVOS
002630     STOP RUN.
002640 000-MAIN-E. EXIT.
002650
002660******************************************************************
002670*                  A P E R T U R A   D E   A R C H I V O S       *
002680******************************************************************
002690 100-ABRE-ARCHIVOS SECTION.
002700     OPEN INPUT  WATLST BARDLY
002710          OUTPUT ALERTF SCNREPT
002720     IF FS-WATLST NOT = 0 OR FS-BARDLY NOT = 0 OR
002730        FS-ALERTF NOT = 0 OR FS-SCNREPT NOT = 0
002740        DISPLAY '>>> ERROR AL ABRIR ARCHIVOS, STATUS WATLST: '
002750                FS-WATLST ' BARDLY: ' FS-BARDLY UPON CONSOLE
002760        DISPLAY '    ALERTF: ' FS-ALERTF ' SCNREPT: ' FS-SCNREPT
002770                UPON CONSOLE
002780        MOVE 91 TO RETURN-CODE
002790        PERFORM 900-CIERRA-ARCHIVOS
002800        STOP RUN
002810     END-IF
002820     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD.
002830 100-ABRE-ARCHIVOS-E. EXIT.
002840
002850******************************************************************
002860*              ENCABEZADO DE LA BITACORA DE ESCANEO              *
002870******************************************************************
002880 105-IMPRIME-ENCABEZADO SECTION.
002890     MOVE ALL '=' TO WKS-LINEA-RPT
002900     WRITE REG-SCNREPT FROM WKS-LINEA-RPT
002910           AFTER ADVANCING PAGE
002920     STRING 'SIGNAL SCANNER LOG' DELIMITED BY SIZE
002930            INTO WKS-LINEA-RPT
002940     WRITE REG-SCNREPT FROM WKS-LINEA-RPT
002950     MOVE ALL '=' TO WKS-LINEA-RPT
002960     WRITE REG-SCNREPT FROM WKS-LINEA-RPT.
002970 105-IMPRIME-ENCABEZADO-E. EXIT.
002980
002990******************************************************************
003000*              LECTURA DE LA LISTA DE VIGILANCIA                 *
003010******************************************************************
003020 110-LEE-LISTA-VIGILANCIA SECTION.
003030     PERFORM 111-LEE-UN-VIGILADO UNTIL FIN-WATLST.
003040 110-LEE-LISTA-VIGILANCIA-E. EXIT.
003050
003060 111-LEE-UN-VIGILADO SECTION.
003070     READ WATLST NEXT RECORD
003080       AT END
003090          SET FIN-WATLST TO TRUE
003100     END-READ
003110     IF NOT FIN-WATLST
003120        ADD 1 TO WKS-N-VIGILADOS
003130        IF WKS-N-VIGILADOS <= 200
003140           SET WKS-IDX-VIG TO WKS-N-VIGILADOS
003150           MOVE WLS-SIMBOLO TO WKS-VIG-SIMBOLO (WKS-IDX-VIG)
003160           MOVE SPACE       TO WKS-VIG-ULT-PLAN (WKS-IDX-VIG)
003170        END-IF
003180     END-IF.
003190 111-LEE-UN-VIGILADO-E. EXIT.
003200
003210******************************************************************
003220*                 LECTURA DE UNA BARRA DIARIA                    *
003230******************************************************************
003240 130-LEE-BARRA SECTION.
003250     READ BARDLY NEXT RECORD
003260       AT END
003270          SET FIN-BARDLY TO TRUE
003280     END-READ.
003290 130-LEE-BARRA-E. EXIT.
003300
003310******************************************************************
003320*      C O N T R O L   D E   R U P T U R A   P O R   S I M B O L O
003330******************************************************************
003340 200-PROCESA-SIMBOLOS SECTION.
003350     PERFORM 205-PROCESA-UN-SIMBOLO UNTIL FIN-BARDLY.
003360 200-PROCESA-SIMBOLOS-E. EXIT.
003370
003380 205-PROCESA-UN-SIMBOLO SECTION.
003390     MOVE BDH-SIMBOLO TO WKS-SIMBOLO-ACTUAL
003400     PERFORM 290-REINICIA-HISTORIAL
003410     PERFORM 295-BUSCA-VIGILADO
003420     PERFORM 210-ACUMULA-BARRA
003430             UNTIL FIN-BARDLY OR
003440             BDH-SIMBOLO NOT = WKS-SIMBOLO-ACTUAL
003450     IF WKS-IDX-VIG-ENCONTRADO > 0
003460        ADD 1 TO WKS-TOTAL-ESCANEADOS
003470        PERFORM 300-EVALUA-SIMBOLO
003480     END-IF.
003490 205-PROCESA-UN-SIMBOLO-E. EXIT.
003500
003510******************************************************************
003520*        ACUMULA UNA BARRA DEL SIMBOLO ACTUAL EN EL HISTORIAL    *
003530******************************************************************
003540 210-ACUMULA-BARRA SECTION.
003550     IF BDH-CIERRE NUMERIC AND BDH-CIERRE > ZERO
003560        AND BDH-APERTURA NUMERIC AND BDH-MAXIMO NUMERIC
003570        AND BDH-MINIMO NUMERIC AND BDH-VOLUMEN NUMERIC
003580        AND BDH-FECHA NUMERIC
003590        ADD 1 TO WKS-NBARRAS
003600        IF WKS-NBARRAS <= 4000
003610           SET WKS-IDX-HIST TO WKS-NBARRAS
003620           MOVE BDH-CIERRE  TO WKS-HIST-CIERRE  (WKS-IDX-HIST)
003630           MOVE BDH-VOLUMEN TO WKS-HIST-VOLUMEN (WKS-IDX-HIST)
003640        END-IF
003650        MOVE BDH-FECHA TO WKS-FECHA-ULTIMO-VIG
003660     END-IF
003670     PERFORM 130-LEE-BARRA.
003680 210-ACUMULA-BARRA-E. EXIT.
003690
003700******************************************************************
003710*         REINICIA EL HISTORIAL PARA UN SIMBOLO NUEVO            *
003720******************************************************************
003730 290-REINICIA-HISTORIAL SECTION.
003740     MOVE ZERO TO WKS-NBARRAS.
003750 290-REINICIA-HISTORIAL-E. EXIT.
003760
003770******************************************************************
003780*        BUSCA EL SIMBOLO ACTUAL EN LA LISTA DE VIGILANCIA       *
003790******************************************************************
003800 295-BUSCA-VIGILADO SECTION.
003810     MOVE 0 TO WKS-IDX-VIG-ENCONTRADO
003820     MOVE 1 TO WKS-K
003830     PERFORM 296-COMPARA-VIGILADO
003840             UNTIL WKS-K > WKS-N-VIGILADOS OR
003850             WKS-IDX-VIG-ENCONTRADO > 0.
003860 295-BUSCA-VIGILADO-E. EXIT.
003870
003880 296-COMPARA-VIGILADO SECTION.
003890     SET WKS-IDX-VIG TO WKS-K
003900     IF WKS-VIG-SIMBOLO (WKS-IDX-VIG) = WKS-SIMBOLO-ACTUAL
003910        MOVE WKS-K TO WKS-IDX-VIG-ENCONTRADO
003920     ELSE
003930        ADD 1 TO WKS-K
003940     END-IF.
003950 296-COMPARA-VIGILADO-E. EXIT.
003960
003970******************************************************************
003980*    EVALUA INDICADORES Y REGLAS PARA EL SIMBOLO DE LA RUPTURA   *
003990******************************************************************
004000 300-EVALUA-SIMBOLO SECTION.
004010     IF WKS-NBARRAS < 200
004020        ADD 1 TO WKS-TOTAL-OMITIDOS
004030        DISPLAY '>>> AVISO: SIMBOLO ' WKS-SIMBOLO-ACTUAL
004040                ' TIENE MENOS DE 200 BARRAS, SE OMITE'
004050                UPON CONSOLE
004060     ELSE
004070        SET WKS-IDX-HIST TO WKS-NBARRAS
004080        MOVE WKS-HIST-CIERRE  (WKS-IDX-HIST) TO WKS-CIERRE-ULT
004090        MOVE WKS-HIST-VOLUMEN (WKS-IDX-HIST) TO WKS-VOLUMEN-ULT
004100        PERFORM 310-CALCULA-INDICADORES
004110        PERFORM 312-CALCULA-RSI
004120        PERFORM 314-CALCULA-BANDAS
004130        PERFORM 320-EVALUA-NIVEL1
004140        PERFORM 330-EVALUA-PLANES
004150        PERFORM 340-SUPRIME-REPETIDOS
004160     END-IF.
004170 300-EVALUA-SIMBOLO-E. EXIT.
004180
004190******************************************************************
004200*   PASADA COMPLETA SOBRE EL HISTORIAL PARA LAS MEDIAS EXPON.    *
004210******************************************************************
004220 310-CALCULA-INDICADORES SECTION.
004230     COMPUTE WKS-M20  = 2 / 21
004240     COMPUTE WKS-M50  = 2 / 51
004250     COMPUTE WKS-M200 = 2 / 201
004260     COMPUTE WKS-M12  = 2 / 13
004270     COMPUTE WKS-M26  = 2 / 27
004280     COMPUTE WKS-M09  = 2 / 10
004290     MOVE ZEROS TO WKS-EMA20 WKS-EMA20-PREV WKS-EMA20-PREV2
004300                   WKS-EMA50 WKS-EMA200 WKS-EMA12 WKS-EMA26
004310                   WKS-MACD-LINEA WKS-MACD-LINEA-PREV
004320                   WKS-MACD-SENAL WKS-MACD-SENAL-PREV
004330     PERFORM 311-PASO-EMA
004340             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > WKS-NBARRAS.
004350 310-CALCULA-INDICADORES-E. EXIT.
004360
004370 311-PASO-EMA SECTION.
004380     SET WKS-IDX-HIST TO WKS-K
004390     IF WKS-K = 1
004400        MOVE WKS-HIST-CIERRE (WKS-IDX-HIST) TO WKS-EMA20
004410                WKS-EMA50 WKS-EMA200 WKS-EMA12 WKS-EMA26
004420        COMPUTE WKS-MACD-LINEA = WKS-EMA12 - WKS-EMA26
004430        MOVE WKS-MACD-LINEA TO WKS-MACD-SENAL
004440     ELSE
004450        MOVE WKS-EMA20-PREV TO WKS-EMA20-PREV2
004460        MOVE WKS-EMA20      TO WKS-EMA20-PREV
004470        COMPUTE WKS-EMA20 ROUNDED =
004480                (WKS-HIST-CIERRE (WKS-IDX-HIST) - WKS-EMA20-PREV)
004490                * WKS-M20 + WKS-EMA20-PREV
004500        COMPUTE WKS-EMA50 ROUNDED =
004510                (WKS-HIST-CIERRE (WKS-IDX-HIST) - WKS-EMA50)
004520                * WKS-M50 + WKS-EMA50
004530        COMPUTE WKS-EMA200 ROUNDED =
004540                (WKS-HIST-CIERRE (WKS-IDX-HIST) - WKS-EMA200)
004550                * WKS-M200 + WKS-EMA200
004560        COMPUTE WKS-EMA12 ROUNDED =
004570                (WKS-HIST-CIERRE (WKS-IDX-HIST) - WKS-EMA12)
004580                * WKS-M12 + WKS-EMA12
004590        COMPUTE WKS-EMA26 ROUNDED =
004600                (WKS-HIST-CIERRE (WKS-IDX-HIST) - WKS-EMA26)
004610                * WKS-M26 + WKS-EMA26
004620        MOVE WKS-MACD-LINEA TO WKS-MACD-LINEA-PREV
004630        COMPUTE WKS-MACD-LINEA ROUNDED = WKS-EMA12 - WKS-EMA26
004640        MOVE WKS-MACD-SENAL TO WKS-MACD-SENAL-PREV
004650        COMPUTE WKS-MACD-SENAL ROUNDED =
004660                (WKS-MACD-LINEA - WKS-MACD-SENAL-PREV)
004670                * WKS-M09 + WKS-MACD-SENAL-PREV
004680     END-IF.
004690 311-PASO-EMA-E. EXIT.
004700
004710******************************************************************
004720*                CALCULO DEL RSI SOBRE LAS ULTIMAS 14 BARRAS     *
004730******************************************************************
004740 312-CALCULA-RSI SECTION.
004750     MOVE ZEROS TO WKS-GANANCIA-SUMA WKS-PERDIDA-SUMA
004760     PERFORM 313-ACUM-RSI
004770             VARYING WKS-K FROM (WKS-NBARRAS - 13) BY 1
004780             UNTIL WKS-K > WKS-NBARRAS
004790     COMPUTE WKS-AVG-GAIN ROUNDED = WKS-GANANCIA-SUMA / 14
004800     COMPUTE WKS-AVG-LOSS ROUNDED = WKS-PERDIDA-SUMA / 14
004810     IF WKS-AVG-LOSS = ZERO
004820        MOVE 100 TO WKS-RSI
004830     ELSE
004840        COMPUTE WKS-RS ROUNDED = WKS-AVG-GAIN / WKS-AVG-LOSS
004850        COMPUTE WKS-RSI ROUNDED = 100 - 100 / (1 + WKS-RS)
004860     END-IF.
004870 312-CALCULA-RSI-E. EXIT.
004880
004890 313-ACUM-RSI SECTION.
004900     SET WKS-IDX-HIST TO WKS-K
004910     COMPUTE WKS-DELTA =
004920             WKS-HIST-CIERRE (WKS-IDX-HIST) -
004930             WKS-HIST-CIERRE (WKS-IDX-HIST - 1)
004940     IF WKS-DELTA > 0
004950        ADD WKS-DELTA TO WKS-GANANCIA-SUMA
004960     ELSE
004970        COMPUTE WKS-PERDIDA-SUMA = WKS-PERDIDA-SUMA
004980                + (ZERO - WKS-DELTA)
004990     END-IF.
005000 313-ACUM-RSI-E. EXIT.
005010
005020******************************************************************
005030*     BANDAS DE BOLLINGER(20,2) Y PROMEDIO DE VOLUMEN (20)       *
005040******************************************************************
005050 314-CALCULA-BANDAS SECTION.
005060     MOVE ZEROS TO WKS-SUMA-CLOSE WKS-SUMA-CLOSE-2 WKS-SUMA-VOL
005070     PERFORM 315-ACUM-BANDA
005080             VARYING WKS-K FROM (WKS-NBARRAS - 19) BY 1
005090             UNTIL WKS-K > WKS-NBARRAS
005100     COMPUTE WKS-BOL-MID ROUNDED = WKS-SUMA-CLOSE / 20
005110     COMPUTE WKS-BOL-VARIANZA ROUNDED =
005120             (WKS-SUMA-CLOSE-2 -
005130             (WKS-SUMA-CLOSE ** 2) / 20) / 19
005140     IF WKS-BOL-VARIANZA <= ZERO
005150        MOVE ZEROS TO WKS-BOL-DESVEST
005160     ELSE
005170        COMPUTE WKS-BOL-DESVEST ROUNDED = WKS-BOL-VARIANZA ** 0.5
005180     END-IF
005190     COMPUTE WKS-BOL-SUPERIOR ROUNDED =
005200             WKS-BOL-MID + 2 * WKS-BOL-DESVEST
005210     COMPUTE WKS-BOL-INFERIOR ROUNDED =
005220             WKS-BOL-MID - 2 * WKS-BOL-DESVEST
005230     COMPUTE WKS-VOLMA ROUNDED = WKS-SUMA-VOL / 20.
005240 314-CALCULA-BANDAS-E. EXIT.
005250
005260 315-ACUM-BANDA SECTION.
005270     SET WKS-IDX-HIST TO WKS-K
005280     ADD WKS-HIST-CIERRE (WKS-IDX-HIST) TO WKS-SUMA-CLOSE
005290     COMPUTE WKS-SUMA-CLOSE-2 = WKS-SUMA-CLOSE-2 +
005300             (WKS-HIST-CIERRE (WKS-IDX-HIST) ** 2)
005310     ADD WKS-HIST-VOLUMEN (WKS-IDX-HIST) TO WKS-SUMA-VOL.
005320 315-ACUM-BANDA-E. EXIT.
005330
005340******************************************************************
005350*      N I V E L   1   -   F I L T R O   D E   T E N D E N C I A *
005360******************************************************************
005370 320-EVALUA-NIVEL1 SECTION.
005380     IF WKS-EMA20 > WKS-EMA50 AND WKS-EMA50 > WKS-EMA200
005390        AND WKS-EMA20 > WKS-EMA20-PREV
005400        AND WKS-EMA20-PREV > WKS-EMA20-PREV2
005410        AND WKS-MACD-LINEA > ZERO AND WKS-MACD-SENAL > ZERO
005420        SET NIVEL1-CALIFICA TO TRUE
005430     ELSE
005440        MOVE 0 TO WKS-NIVEL1-OK
005450     END-IF.
005460 320-EVALUA-NIVEL1-E. EXIT.
005470
005480******************************************************************
005490*    N I V E L   2   -   P L A N E S   A ,  B   Y   C            *
005500******************************************************************
005510 330-EVALUA-PLANES SECTION.
005520     MOVE SPACE TO WKS-PLAN-NUEVO
005530     IF NIVEL1-CALIFICA
005540        IF WKS-CIERRE-ULT >= WKS-BOL-MID * 0.995
005550           AND WKS-CIERRE-ULT <= WKS-BOL-MID * 1.005
005560           AND WKS-RSI >= 40 AND WKS-RSI <= 60
005570           AND WKS-VOLUMEN-ULT >= WKS-VOLMA
005580           AND WKS-CIERRE-ULT > WKS-BOL-MID
005590           MOVE 'A' TO WKS-PLAN-NUEVO
005600        ELSE
005610           IF WKS-MACD-LINEA > WKS-MACD-SENAL
005620              AND WKS-MACD-LINEA-PREV <= WKS-MACD-SENAL-PREV
005630              AND WKS-RSI >= 50 AND WKS-RSI <= 70
005640              AND WKS-VOLUMEN-ULT > WKS-VOLMA * 1.3
005650              AND WKS-CIERRE-ULT > WKS-BOL-MID
005660              MOVE 'B' TO WKS-PLAN-NUEVO
005670           ELSE
005680              IF WKS-CIERRE-ULT > WKS-BOL-SUPERIOR
005690                 AND WKS-RSI >= 50 AND WKS-RSI <= 70
005700                 AND WKS-VOLUMEN-ULT > WKS-VOLMA * 1.5
005710                 AND WKS-MACD-LINEA > ZERO
005720                 MOVE 'C' TO WKS-PLAN-NUEVO
005730              END-IF
005740           END-IF
005750        END-IF
005760     END-IF.
005770 330-EVALUA-PLANES-E. EXIT.
005780
005790******************************************************************
005800*       SUPRIME ALERTAS REPETIDAS, EMITE SOLO CAMBIO DE PLAN     *
005810******************************************************************
005820 340-SUPRIME-REPETIDOS SECTION.
005830     SET WKS-IDX-VIG TO WKS-IDX-VIG-ENCONTRADO
005840     IF WKS-PLAN-NUEVO = SPACE
005850        MOVE SPACE TO WKS-VIG-ULT-PLAN (WKS-IDX-VIG)
005860     ELSE
005870        IF WKS-PLAN-NUEVO NOT = WKS-VIG-ULT-PLAN (WKS-IDX-VIG)
005880           MOVE WKS-PLAN-NUEVO TO WKS-VIG-ULT-PLAN (WKS-IDX-VIG)
005890           PERFORM 350-ESCRIBE-ALERTA
005900        END-IF
005910     END-IF.
005920 340-SUPRIME-REPETIDOS-E. EXIT.
005930
005940******************************************************************
005950*        ESCRIBE EL REGISTRO DE ALERTA Y LA LINEA DE BITACORA   *
005960******************************************************************
005970 350-ESCRIBE-ALERTA SECTION.
005980     IF WKS-VOLMA = ZERO
005990        MOVE ZEROS TO WKS-RATIO-VOL
006000     ELSE
006010        COMPUTE WKS-RATIO-VOL ROUNDED =
006020                WKS-VOLUMEN-ULT / WKS-VOLMA
006030     END-IF
006040
006050     INITIALIZE REG-ALERTF
006060     MOVE WKS-SIMBOLO-ACTUAL   TO ALR-SIMBOLO
006070     MOVE WKS-FECHA-ULTIMO-VIG TO ALR-FECHA
006080     MOVE WKS-PLAN-NUEVO       TO ALR-PLAN
006090     MOVE WKS-CIERRE-ULT       TO ALR-PRECIO
006100     MOVE WKS-EMA20            TO ALR-EMA20
006110     MOVE WKS-EMA50            TO ALR-EMA50
006120     MOVE WKS-RSI              TO ALR-RSI
006130     MOVE WKS-RATIO-VOL        TO ALR-RATIO-VOL
006140     WRITE REG-ALERTF
006150
006160     ADD 1 TO WKS-TOTAL-SENALES
006170     MOVE WKS-CIERRE-ULT TO WKS-PRECIO-ED
006180     MOVE WKS-EMA20      TO WKS-EMA20-ED
006190     MOVE WKS-EMA50      TO WKS-EMA50-ED
006200     MOVE WKS-RSI        TO WKS-RSI-ED
006210     MOVE WKS-RATIO-VOL  TO WKS-RATIO-ED
006220     MOVE SPACES TO WKS-LINEA-RPT
006230     STRING WKS-SIMBOLO-ACTUAL '  ' WKS-FECHA-ULTIMO-VIG
006240            '  PLAN ' WKS-PLAN-NUEVO
006250            '  PRICE ' WKS-PRECIO-ED
006260            '  EMA20 ' WKS-EMA20-ED
006270            '  EMA50 ' WKS-EMA50-ED
006280            '  RSI ' WKS-RSI-ED
006290            '  VOLRATIO ' WKS-RATIO-ED
006300            DELIMITED BY SIZE INTO WKS-LINEA-RPT
006310     WRITE REG-SCNREPT FROM WKS-LINEA-RPT.
006320 350-ESCRIBE-ALERTA-E. EXIT.
006330
006340******************************************************************
006350*               R E S U M E N   F I N A L   D E L   E S C A N E O*
006360******************************************************************
006370 500-IMPRIME-RESUMEN SECTION.
006380     MOVE ALL '-' TO WKS-LINEA-RPT
006390     WRITE REG-SCNREPT FROM WKS-LINEA-RPT
006400
006410     MOVE WKS-TOTAL-ESCANEADOS TO WKS-ESCAN-ED
006420     MOVE WKS-TOTAL-SENALES    TO WKS-SENAL-ED
006430     MOVE WKS-TOTAL-OMITIDOS   TO WKS-OMITIDO-ED
006440     MOVE SPACES TO WKS-LINEA-RPT
006450     STRING 'SYMBOLS SCANNED: ' WKS-ESCAN-ED
006460            '   SIGNALS FOUND: ' WKS-SENAL-ED
006470            '   SKIPPED (< 200 BARS): ' WKS-OMITIDO-ED
006480            DELIMITED BY SIZE INTO WKS-LINEA-RPT
006490     WRITE REG-SCNREPT FROM WKS-LINEA-RPT
006500
006510     MOVE ALL '=' TO WKS-LINEA-RPT
006520     WRITE REG-SCNREPT FROM WKS-LINEA-RPT
006530
006540     DISPLAY '****************************************'
006550     DISPLAY 'SIMBOLOS ESCANEADOS : ' WKS-TOTAL-ESCANEADOS
006560     DISPLAY 'SENALES ENCONTRADAS : ' WKS-TOTAL-SENALES
006570     DISPLAY 'SIMBOLOS OMITIDOS   : ' WKS-TOTAL-OMITIDOS
006580     DISPLAY '****************************************'.
006590 500-IMPRIME-RESUMEN-E. EXIT.
006600
006610******************************************************************
006620*                  C I E R R E   D E   A R C H I V O S           *
006630******************************************************************
006640 900-CIERRA-ARCHIVOS SECTION.
006650     CLOSE WATLST BARDLY ALERTF SCNREPT.
006660 900-CIERRA-ARCHIVOS-E. EXIT.
